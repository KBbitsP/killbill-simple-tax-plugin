000100      *****************************************************************
000200      *    COPY XPRDENT                                              *
000300      *    -------------                                             *
000400      *    LAYOUT D'UNE REGLE DE MAPPING PRODUIT -> CODES DE TAXATION*
000500      *    (FICHIER PRODMAP).  CHAQUE PRODUIT FACTURABLE PORTE AU    *
000600      *    PLUS 3 CODES DE TAXATION CANDIDATS, DANS L'ORDRE DE       *
000700      *    PRIORITE DE RESOLUTION.                                  *
000800      *    LONGUEUR ENREGISTREMENT DISQUE : 53 CARACTERES.           *
000900      *****************************************************************
001000      *
001100       01  PRDENT.
001200           03  PM-PRODUCT          PIC X(20)       VALUE SPACES.
001300      *        NOM DU PRODUIT TEL QU'IL FIGURE SUR LA LIGNE DE FACTURE
001400           03  PM-TAX-CODES        PIC X(33)       VALUE SPACES.
001500      *        LISTE DE CODES SEPARES PAR VIRGULE, 3 CODES MAX,
001600      *        10 CARACTERES MAX PAR CODE, DANS L'ORDRE DE PRIORITE.
001700      *        CHAQUE CODE PEUT ETRE SAISI AVEC DES BLANCS AVANT OU
001800      *        APRES LA VIRGULE (EX. 'TAXA, VAT20 ,CODEC') ; LA
001900      *        VIRGULE SEULE EST LE SEPARATEUR, AUCUNE LARGEUR FIXE
002000      *        N'EST IMPOSEE PAR CODE. VOIR 1310/1320 DE EFIRATB8 QUI
002100      *        DECOUPE CETTE ZONE PAR UNSTRING ET SUPPRIME LES BLANCS
002200      *        ENCADRANTS AVANT DE RANGER CHAQUE NOM DANS PRD-TABLE.
