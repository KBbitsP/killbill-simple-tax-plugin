000100      *****************************************************************
000200      *    COPY XRPTLIN                                              *
000300      *    -------------                                             *
000400      *    ZONE D'IMPRESSION DU RAPPORT DE TAXATION (FICHIER RPTFILE)*
000500      *    UNE SEULE ZONE 01 DE 80 COLONNES, REDEFINIE SELON LE TYPE *
000600      *    DE LIGNE A IMPRIMER : ENTETE, DETAIL, SOUS-TOTAL FACTURE,  *
000700      *    TOTAL GENERAL.  REPREND L'USAGE DU SERVICE EDITION QUI     *
000800      *    CHARGE UNE SEULE ZONE DE TRAVAIL PUIS LA REECRIT SELON LE *
000900      *    CAS AVANT IMPRESSION (VOIR 6500/6600/6700 DE EFIRATB8).    *
001000      *    02/03/12 FTN I1145 - TAXABLE ET TOTAL GENERAL SIGNES     *
001100      *    (MOINS FLOTTANT) CAR II-AMOUNT EST UNE ZONE SIGNEE.       *
001200      *****************************************************************
001300      *
001400       01  RPTLIN.
001500           03  RL-LIGNE            PIC X(80)       VALUE SPACES.
001600      *
001700      *    LIGNE D'ENTETE DE COLONNES
001800       01  RPTLIN-ENTETE REDEFINES RPTLIN.
001900           03  RLE-FACTURE         PIC X(10)       VALUE 'INVOICE'.
002000           03  RLE-LIGNE-NO        PIC X(8)        VALUE 'ITEM'.
002100           03  RLE-PRODUIT         PIC X(22)       VALUE 'PRODUCT'.
002200           03  RLE-CODE            PIC X(12)       VALUE 'CODE'.
002300           03  RLE-TAXABLE         PIC X(14)       VALUE 'TAXABLE'.
002400           03  RLE-TAXE            PIC X(14)       VALUE 'TAX'.
002500      *
002600      *    LIGNE DE DETAIL : UNE LIGNE DE FACTURE TAXEE
002700       01  RPTLIN-DETAIL REDEFINES RPTLIN.
002800           03  RLD-FACTURE         PIC 9(8).
002900           03  FILLER              PIC X(2)        VALUE SPACES.
003000           03  RLD-LIGNE-NO        PIC 9(4).
003100           03  FILLER              PIC X(2)        VALUE SPACES.
003200           03  RLD-PRODUIT         PIC X(20).
003300           03  FILLER              PIC X(2)        VALUE SPACES.
003400           03  RLD-CODE            PIC X(10).
003500           03  FILLER              PIC X(2)        VALUE SPACES.
003600           03  RLD-TAXABLE         PIC ZZZ,ZZ9.99-.
003700           03  FILLER              PIC X(2)        VALUE SPACES.
003800           03  RLD-TAXE            PIC Z,ZZZ,ZZ9.9999999.
003900      *
004000      *    LIGNE DE SOUS-TOTAL, IMPRIMEE SUR RUPTURE DE NUMERO DE
004100      *    FACTURE (VOIR PARAGRAPHE 2200-RUPTURE-FACTURE)
004200       01  RPTLIN-SSTOTAL REDEFINES RPTLIN.
004300           03  FILLER              PIC X(1)        VALUE SPACES.
004400           03  RLS-LIBELLE1        PIC X(8)        VALUE 'INVOICE'.
004500           03  RLS-FACTURE         PIC 9(8).
004600           03  FILLER              PIC X(1)        VALUE SPACES.
004700           03  RLS-LIBELLE2        PIC X(7)        VALUE 'TOTALS'.
004800           03  FILLER              PIC X(25)       VALUE SPACES.
004900           03  RLS-TAXABLE         PIC ZZZ,ZZ9.99-.
005000           03  FILLER              PIC X(2)        VALUE SPACES.
005100           03  RLS-TAXE            PIC Z,ZZZ,ZZ9.9999999.
005200      *
005300      *    BLOC TOTAL GENERAL DE FIN DE TRAITEMENT (3 LIGNES ECRITES
005400      *    A LA SUITE PAR LE PARAGRAPHE 9999-FINAL)
005500       01  RPTLIN-TOTGEN REDEFINES RPTLIN.
005600           03  RLG-LIBELLE         PIC X(30)       VALUE SPACES.
005700           03  FILLER              PIC X(12)       VALUE SPACES.
005800           03  RLG-VALEUR          PIC Z,ZZZ,ZZ9.9999999-.
005900           03  FILLER              PIC X(20)       VALUE SPACES.
