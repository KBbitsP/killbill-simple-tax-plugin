000100      *****************************************************************
000200      *    COPY XRUNPRM                                              *
000300      *    -------------                                             *
000400      *    ZONE DE TRAVAIL DU PARAMETRE DE PASSAGE (FICHIER RUNPARMS,*
000500      *    UN SEUL ENREGISTREMENT).  L'ENREGISTREMENT DISQUE EST UNE *
000600      *    CARTE PARAMETRE COURTE (~9 CARACTERES UTILES) ; LA ZONE DE*
000700      *    TRAVAIL EST GARDEE LARGE (80 CAR., FORMAT CARTE) POUR NE  *
000800      *    JAMAIS TRONQUER UN PARAMETRE MAL CADRE EN ENTREE.         *
000900      *****************************************************************
001000      *
001100       01  RUNPRM.
001200           03  RP-RESOLVER-POLICY  PIC X(8)         VALUE SPACES.
001300      *        'ENDDATE' = RESOLUTION PAR DATE DE FIN, 'NULL' = AUCUNE
001400      *        TAXE, BLANC = ANOMALIE (AVERTISSEMENT, NULL PAR DEFAUT)
001500           03  RP-TAX-PRECISION    PIC X(1)         VALUE SPACE.
001600      *        NOMBRE DE DECIMALES DU MONTANT DE TAXE (0 A 7)
001700           03  FILLER              PIC X(71)        VALUE SPACES.
001800      *        RESERVE FORMAT CARTE 80 COLONNES
001900      *
002000      *    VUE NUMERIQUE DE LA PRECISION, POUR LES CONTROLES 0-7 ET
002100      *    L'INDEXATION DE LA TABLE DES PUISSANCES DE DIX.
002200       01  RUNPRM-PRECIS REDEFINES RUNPRM.
002300           03  FILLER              PIC X(8).
002400           03  RP-TAX-PRECISION-N  PIC 9(1).
002500           03  FILLER              PIC X(71).
