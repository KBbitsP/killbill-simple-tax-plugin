000100      *********************************************************
000200      * PROGRAMME EFIRATB8                                    *
000300      * LANGAGE COBOL                                         *
000400      *                                                       *
000500      * CE PROGRAMME EST LE TRAITEMENT DE NUIT DE TAXATION DES *
000600      * FACTURES.  IL CHARGE LE PARAMETRAGE (CODES DE TAXATION *
000700      * TAXCODES, MAPPING PRODUIT/CODES PRODMAP, POLITIQUE DE  *
000800      * RESOLUTION RUNPARMS), VALIDE CE PARAMETRAGE DE FACON   *
000900      * CROISEE, PUIS LIT LES LIGNES DE FACTURE (INVITEMS),    *
001000      * RESOUT POUR CHACUNE LE CODE DE TAXATION APPLICABLE,    *
001100      * CALCULE LE MONTANT DE TAXE ET ECRIT LA LIGNE DE TAXE   *
001200      * (TAXITEMS) AINSI QU'UNE LIGNE DU RAPPORT DE TAXATION   *
001300      * (RPTFILE), AVEC RUPTURE SUR NUMERO DE FACTURE ET       *
001400      * TOTAUX GENERAUX EN FIN DE TRAITEMENT.  TOUTE ANOMALIE  *
001500      * DE PARAMETRAGE EST SIGNALEE SUR LE JOURNAL DES         *
001600      * ANOMALIES (ERRFILE) SANS INTERROMPRE LE TRAITEMENT.    *
001700      *********************************************************
001800      *
001900       IDENTIFICATION DIVISION.
002000      *----------------------------------------------------------------*
002100       PROGRAM-ID.    EFIRATB8.
002200       AUTHOR.        J. BEPARDI.
002300       INSTALLATION.  CENTRE DE TRAITEMENT FACTURATION.
002400       DATE-WRITTEN.  27/10/1986.
002500       DATE-COMPILED.
002600       SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.
002700      *----------------------------------------------------------------*
002800      *  JOURNAL DES MODIFICATIONS
002900      *----------------------------------------------------------------*
003000      *  DATE       AUT     DEM       LIBELLE
003100      *  --------   ------  --------  ------------------------------
003200      *  27/10/86   JBP     I8601     CREATION DU TRAITEMENT. LECTURE
003300      *                              TAXCODES/PRODMAP/INVITEMS,
003400      *                              RESOLUTION PAR APPEL A EFIRSLVD,
003500      *                              CALCUL PAR APPEL A EFIRCALC,
003600      *                              ECRITURE TAXITEMS.
003700      *  15/04/88   JBP     I8814     AJOUT DU JOURNAL DES ANOMALIES
003800      *                              ERRFILE (CONTROLE CROISE DES
003900      *                              CODES DE TAXATION REFERENCES
004000      *                              PAR PRODMAP).
004100      *  30/01/90   JBP     I9004     AJOUT DU RAPPORT DE TAXATION
004200      *                              RPTFILE AVEC RUPTURE FACTURE ET
004300      *                              TOTAUX GENERAUX (DEMANDE DU
004400      *                              SERVICE CONTROLE DE GESTION).
004500      *  08/10/92   MLG     I9246     REPRISE SUITE CORRECTION DE LA
004600      *                              BORNE DE FIN DE VALIDITE DANS LE
004700      *                              RESOLVEUR (VOIR JOURNAL EFIRSLVD).
004800      *  17/09/93   MLG     I9137     PRECISION DU MONTANT DE TAXE
004900      *                              DESORMAIS PARAMETRABLE DEPUIS
005000      *                              RUNPARMS (VOIR JOURNAL EFIRCALC).
005100      *  14/01/98   RDK     I9803     PASSAGE DE L'ANNEE SUR 4
005200      *                              POSITIONS DANS LES DATES DE
005300      *                              VALIDITE DES CODES (CHANTIER
005400      *                              AN 2000).
005500      *  09/06/99   RDK     I9914     CONTROLE AN 2000 TERMINE SUR LE
005600      *                              PROGRAMME ET SES SOUS-PROGRAMMES.
005700      *                              RAS.
005800      *  11/05/03   FTN     I0331     UNE POLITIQUE DE RESOLUTION
005900      *                              INCONNUE OU BLANCHE N'ARRETE
006000      *                              PLUS LE TRAITEMENT : BASCULE EN
006100      *                              POLITIQUE 'NULL' APRES ECRITURE
006200      *                              D'UNE LIGNE D'ANOMALIE.
006300      *  26/08/09   FTN     I0948     RELECTURE GENERALE. AJOUT DU
006400      *                              COMPTAGE DES LIGNES NON TAXEES
006500      *                              DANS LES TOTAUX GENERAUX.
006600      *  14/11/11   FTN     I1142     UNE BORNE DE FIN DE VALIDITE A
006700      *                              ZERO (CODE PERMANENT) EST DESORMAIS
006800      *                              RAMENEE A LA DATE LA PLUS HAUTE AU
006900      *                              CHARGEMENT DE TAXCODES, AU LIEU
007000      *                              D'ETRE COPIEE TELLE QUELLE DANS LA
007100      *                              TABLE (VOIR AUSSI JOURNAL EFIRSLVD).
007200      *  02/03/12   FTN     I1143     LA LISTE DE CODES DE PRODMAP EST
007300      *                              DESORMAIS DECOUPEE SUR LA VIRGULE
007400      *                              PAR UNSTRING, AVEC SUPPRESSION DES
007500      *                              BLANCS ENCADRANT CHAQUE NOM, AU LIEU
007600      *                              D'UNE VUE EN TRANCHES FIXES DE 11
007700      *                              CARACTERES QUI SUPPOSAIT A TORT UN
007800      *                              CODE TOUJOURS CADRE SUR 10 POSITIONS.
007900      *  14/05/12   FTN     I1204     RELECTURE PUPITRE : PLUSIEURS NOMS
008000      *                              DE PARAGRAPHE ETAIENT RESTES EN
008100      *                              ESPAGNOL (HERITAGE D'UN MANUEL DE
008200      *                              FORMATION MAL EPURE LORS DE LA
008300      *                              CREATION I8601). RENOMMES EN
008400      *                              FRANCAIS. AJOUT DU COMPTEUR 77
008500      *                              W-NB-ANOMALIES (RELEVE PUPITRE).
008600      *----------------------------------------------------------------*
008700       ENVIRONMENT DIVISION.
008800       CONFIGURATION SECTION.
008900       SPECIAL-NAMES.
009000           C01 IS TOP-OF-FORM.
009100       INPUT-OUTPUT SECTION.
009200       FILE-CONTROL.
009300           SELECT  RUNPARMS    ASSIGN  TO  RUNPARMS
009400                               ORGANIZATION LINE SEQUENTIAL
009500                               FILE STATUS  RUNPARMS-FS.
009600           SELECT  TAXCODES    ASSIGN  TO  TAXCODES
009700                               ORGANIZATION SEQUENTIAL
009800                               FILE STATUS  TAXCODES-FS.
009900           SELECT  PRODMAP     ASSIGN  TO  PRODMAP
010000                               ORGANIZATION SEQUENTIAL
010100                               FILE STATUS  PRODMAP-FS.
010200           SELECT  INVITEMS    ASSIGN  TO  INVITEMS
010300                               ORGANIZATION SEQUENTIAL
010400                               FILE STATUS  INVITEMS-FS.
010500           SELECT  TAXITEMS    ASSIGN  TO  TAXITEMS
010600                               ORGANIZATION SEQUENTIAL
010700                               FILE STATUS  TAXITEMS-FS.
010800           SELECT  RPTFILE     ASSIGN  TO  RPTFILE
010900                               ORGANIZATION LINE SEQUENTIAL
011000                               FILE STATUS  RPTFILE-FS.
011100           SELECT  ERRFILE     ASSIGN  TO  ERRFILE
011200                               ORGANIZATION LINE SEQUENTIAL
011300                               FILE STATUS  ERRFILE-FS.
011400      *----------------------------------------------------------------*
011500       DATA DIVISION.
011600       FILE SECTION.
011700      *
011800      * LES ENREGISTREMENTS DISQUE SONT DECRITS ICI SOUS FORME D'UNE
011900      * SEULE ZONE ALPHANUMERIQUE DE LA LONGUEUR EXACTE DU FICHIER ;
012000      * LE DETAIL DES RUBRIQUES EST PORTE PAR LES ZONES DE TRAVAIL
012100      * TYPEES DE LA WORKING-STORAGE (COPY XTCDENT, XPRDENT, XINVITM,
012200      * XTAXITM), CHARGEES PAR READ ... INTO ET DECHARGEES PAR
012300      * WRITE ... FROM, COMME LE FAIT DEJA LE SOUS-PROGRAMME EFIRSLVD
012400      * POUR LE FICHIER TAUDIS.
012500      *
012600       FD  RUNPARMS
012700           RECORD IS VARYING IN SIZE FROM 1 TO 80 CHARACTERS
012800           DATA RECORD  RUNPARMS-REC.
012900       01  RUNPARMS-REC             PIC X(80).
013000      *
013100       FD  TAXCODES
013200           RECORD CONTAINS 57 CHARACTERS
013300           DATA RECORD  TAXCODES-REC.
013400       01  TAXCODES-REC             PIC X(57).
013500      *
013600       FD  PRODMAP
013700           RECORD CONTAINS 53 CHARACTERS
013800           DATA RECORD  PRODMAP-REC.
013900       01  PRODMAP-REC              PIC X(53).
014000      *
014100       FD  INVITEMS
014200           RECORD CONTAINS 51 CHARACTERS
014300           DATA RECORD  INVITEMS-REC.
014400       01  INVITEMS-REC             PIC X(51).
014500      *
014600       FD  TAXITEMS
014700           RECORD CONTAINS 62 CHARACTERS
014800           DATA RECORD  TAXITEMS-REC.
014900       01  TAXITEMS-REC             PIC X(62).
015000      *
015100       FD  RPTFILE
015200           RECORD CONTAINS 80 CHARACTERS
015300           DATA RECORD  RPTFILE-REC.
015400       01  RPTFILE-REC              PIC X(80).
015500      *
015600       FD  ERRFILE
015700           RECORD CONTAINS 80 CHARACTERS
015800           DATA RECORD  ERRFILE-REC.
015900       01  ERRFILE-REC              PIC X(80).
016000      *
016100      *----------------------------------------------------------------*
016200       WORKING-STORAGE SECTION.
016300      *   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
016400       01  SLATVARS              PIC X(122)                 VALUE 'SLAT
016500      -    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
016600      -    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
016700      *
016800       01  VERSION PIC X(23) VALUE 'EFIRATB8 09 DU 02/03/12'.
016900      *
017000      * ZONES D'ETAT FICHIER (2 CARACTERES, NORME COBOL STANDARD)
017100       01  ETATS-FICHIERS.
017200           05  RUNPARMS-FS      PIC XX.
017300               88  RUNPARMS-OK        VALUE '00'.
017400               88  RUNPARMS-EOF       VALUE '10'.
017500           05  TAXCODES-FS      PIC XX.
017600               88  TAXCODES-OK        VALUE '00'.
017700               88  TAXCODES-EOF       VALUE '10'.
017800           05  PRODMAP-FS       PIC XX.
017900               88  PRODMAP-OK         VALUE '00'.
018000               88  PRODMAP-EOF        VALUE '10'.
018100           05  INVITEMS-FS      PIC XX.
018200               88  INVITEMS-OK        VALUE '00'.
018300               88  INVITEMS-EOF       VALUE '10'.
018400           05  TAXITEMS-FS      PIC XX.
018500           05  RPTFILE-FS       PIC XX.
018600           05  ERRFILE-FS       PIC XX.
018700           05  FILLER              PIC X(2).
018800      *
018900      * TABLES EN MEMOIRE DU PARAMETRAGE (TAXCODES ET PRODMAP)
019000           COPY XTCDTAB.
019100           COPY XPRDTAB.
019200      *
019300      * ZONE DE TRAVAIL COURANTE D'UN CODE DE TAXATION (CHARGEMENT
019400      * TAXCODES, ET PASSAGE PAR LIEN A EFIRSLVD/EFIRCALC)
019500           COPY XTCDENT.
019600      *
019700      * ZONE DE TRAVAIL COURANTE D'UNE REGLE PRODUIT (CHARGEMENT
019800      * PRODMAP)
019900           COPY XPRDENT.
020000      *
020100      * ZONE DE TRAVAIL COURANTE D'UNE LIGNE DE FACTURE (LECTURE
020200      * INVITEMS)
020300           COPY XINVITM.
020400      *
020500      * ZONE DE TRAVAIL COURANTE D'UNE LIGNE DE TAXE (ECRITURE
020600      * TAXITEMS)
020700           COPY XTAXITM.
020800      *
020900      * ZONE DE TRAVAIL DU PARAMETRE DE PASSAGE (LECTURE RUNPARMS)
021000           COPY XRUNPRM.
021100      *
021200      * ZONE D'IMPRESSION DU RAPPORT (RPTFILE)
021300           COPY XRPTLIN.
021400      *
021500      * ZONE D'IMPRESSION DU JOURNAL DES ANOMALIES (ERRFILE)
021600           COPY XERRLIN.
021700      *
021800      * INDICATEURS ET SOUS-ZONES DE TRAVAIL DIVERS
021900      * ------------------------------------------
022000      * INDICE DE PARCOURS DES 3 CODES D'UNE REGLE PRODUIT
022100       01  W-IX-CODE            PIC 9(1) COMP.
022200      * INDICATEUR "CODE TROUVE" LORS D'UNE RECHERCHE DE CODE
022300       01  W-IND-TROUVE        PIC X        VALUE 'N'.
022400           88  W-TCD-TROUVE              VALUE 'O'.
022500      * INDICATEUR "CODE APPLIQUE" REND PAR EFIRSLVD
022600       01  W-IND-APPLIQUE      PIC X        VALUE 'N'.
022700           88  W-CODE-APPLIQUE           VALUE 'O'.
022800      * NOM DU CODE DE TAXATION EN COURS DE RECHERCHE
022900       01  W-NOM-CODE-CHERCHE  PIC X(10)    VALUE SPACES.
023000      * NUMERO DE FACTURE EN COURS DE TRAITEMENT (RUPTURE)
023100       01  W-FACTURE-EN-COURS  PIC 9(8)     VALUE ZERO.
023200      * PREMIERE LIGNE DE FACTURE LUE (POUR NE PAS ROMPRE SUR LA 1ERE)
023300       01  W-IND-1ERE-LIGNE    PIC X        VALUE 'O'.
023400           88  W-1ERE-LIGNE              VALUE 'O'.
023500      *
023600      * ACCUMULATEURS DE RUPTURE FACTURE (MONTANTS, NON COMP : LES
023700      * MONTANTS SONT EN ZONE DECIMALE CADREE COMME DANS LE RESTE
023800      * DE L'ATELIER)
023900       01  W-FACT-TOTAL-TAXABLE  PIC S9(9)V9(2)  VALUE ZERO.
024000       01  W-FACT-TOTAL-TAXE     PIC S9(9)V9(7)  VALUE ZERO.
024100      *
024200      * COMPTEURS GENERAUX DE FIN DE TRAITEMENT
024300       01  W-NB-LUES           PIC S9(7) COMP   VALUE ZERO.
024400       01  W-NB-TAXEES         PIC S9(7) COMP   VALUE ZERO.
024500       01  W-NB-NON-TAXEES     PIC S9(7) COMP   VALUE ZERO.
024600       01  W-NB-LIGNES-TAXE    PIC S9(7) COMP   VALUE ZERO.
024700      *
024800      * TOTAUX GENERAUX (MONTANTS)
024900       01  W-TOTAL-TAXABLE       PIC S9(9)V9(2)  VALUE ZERO.
025000       01  W-TOTAL-TAXE          PIC S9(9)V9(7)  VALUE ZERO.
025100      *
025200      * CODES RETOUR DES SOUS-PROGRAMMES APPELES (NON EXPLOITES, SAUF
025300      * PAR LA CLAUSE ON EXCEPTION QUI NEUTRALISE L'APPEL DEFAILLANT)
025400       01  W-CR-EFIRCALC       PIC 9(2)     VALUE ZERO.
025500      *
025600      * VUE REDEFINIE DU TOTAL GENERAL DE TAXE, POUR L'EDITION DU
025700      * BLOC DE TOTAUX (SEPARATION PARTIE ENTIERE / DECIMALE)
025800       01  W-TOTAL-TAXE-REDEF REDEFINES W-TOTAL-TAXE.
025900           05  W-TOTAL-TAXE-ENTIER   PIC S9(9).
026000           05  W-TOTAL-TAXE-DEC      PIC 9(7).
026100      *
026200      * PRECISION ET POLITIQUE RETENUES APRES CONTROLE DES RUNPARMS
026300       01  W-PRECISION-RETENUE PIC 9(1)     VALUE 2.
026400       01  W-POLITIQUE-RETENUE PIC X(8)     VALUE 'NULL'.
026500      *
026600      * LISTE DES CODES CANDIDATS DE LA REGLE PRODUIT DE LA LIGNE DE
026700      * FACTURE EN COURS, DANS L'ORDRE DE PRIORITE DE RESOLUTION
026800       01  W-NB-CODES-PRODUIT  PIC 9(1) COMP VALUE ZERO.
026900       01  W-TAB-CODES-PRODUIT.
027000           05  W-CODE-PRODUIT OCCURS 3 TIMES PIC X(10).
027100           05  FILLER              PIC X(1).
027200      *
027300      * DECOUPAGE DE PM-TAX-CODES (LISTE DE CODES SEPARES PAR
027400      * VIRGULE) AU CHARGEMENT DE PRODMAP - VOIR 1310. CHAQUE ZONE
027500      * ACCUEILLE UN MORCEAU BRUT AVANT SUPPRESSION DES BLANCS
027600      * ENCADRANTS (LE FORMAT DU FICHIER N'IMPOSE AUCUNE LARGEUR
027700      * FIXE PAR CODE, CONTRAIREMENT A L'ANCIENNE VUE EN TRANCHES
027800      * DE 11 CARACTERES, ABANDONNEE CAR ELLE SUPPOSAIT UN CODE
027900      * TOUJOURS CADRE SUR 10 CARACTERES AVANT LA VIRGULE).
028000       01  W-CODES-BRUTS.
028100           05  W-CODE-BRUT-1       PIC X(20).
028200           05  W-CODE-BRUT-2       PIC X(20).
028300           05  W-CODE-BRUT-3       PIC X(20).
028400           05  FILLER              PIC X(1).
028500       01  W-NB-ESPACES        PIC 9(2) COMP VALUE ZERO.
028600      *
028700      * COMPTEUR TOTAL DE LIGNES D'ANOMALIE ECRITES SUR ERRFILE,
028800      * RELEVE PAR LE PUPITRE EN FIN DE TRAITEMENT SUR LA CONSOLE
028900       77  W-NB-ANOMALIES      PIC S9(7) COMP VALUE ZERO.
029000      *
029100      *----------------------------------------------------------------*
029200       PROCEDURE DIVISION.
029300      *----------------------------------------------------------------*
029400      *
029500       0000-PRINCIPAL.
029600      *---------------------------------------
029700           PERFORM 1000-DEBUT-I THRU 1000-DEBUT-F
029800      *
029900           PERFORM 2000-TRAITER-I THRU 2000-TRAITER-F
030000               UNTIL INVITEMS-EOF
030100      *
030200           PERFORM 9999-FINAL-I THRU 9999-FINAL-F
030300      *
030400           STOP RUN
030500           .
030600      *
030700      * ============================================================
030800      * INITIALISATIONS : OUVERTURE DES FICHIERS, CHARGEMENT ET
030900      * CONTROLE DU PARAMETRAGE
031000      * ============================================================
031100       1000-DEBUT-I.
031200      *---------------------------------------
031300           OPEN INPUT  RUNPARMS
031400           OPEN INPUT  TAXCODES
031500           OPEN INPUT  PRODMAP
031600           OPEN INPUT  INVITEMS
031700           OPEN OUTPUT TAXITEMS
031800           OPEN OUTPUT RPTFILE
031900           OPEN OUTPUT ERRFILE
032000      *
032100           PERFORM 1100-LIRE-PARAMETRES-I THRU 1100-LIRE-PARAMETRES-F
032200           PERFORM 1200-CHARGER-TCODES-I THRU 1200-CHARGER-TCODES-F
032300           PERFORM 1300-CHARGER-PRODMAP-I  THRU 1300-CHARGER-PRODMAP-F
032400           PERFORM 1400-CONTROLER-CROISE-I THRU 1400-CONTROLER-CROISE-F
032500      *
032600           PERFORM 6500-IMPRIMER-ENTETE-I THRU 6500-IMPRIMER-ENTETE-F
032700      *
032800      * AMORCE DE LA BOUCLE DE LECTURE DES LIGNES DE FACTURE
032900           READ INVITEMS INTO INVITM
033000               AT END SET INVITEMS-EOF TO TRUE
033100           END-READ
033200           .
033300       1000-DEBUT-F.
033400      *---------------------------------------
033500           EXIT.
033600      *
033700      * ------------------------------------------------------------
033800      * LECTURE DU PARAMETRE DE PASSAGE (RUNPARMS, UN SEUL RECORD)
033900      * ------------------------------------------------------------
034000       1100-LIRE-PARAMETRES-I.
034100      *---------------------------------------
034200           MOVE 2     TO W-PRECISION-RETENUE
034300           MOVE 'NULL' TO W-POLITIQUE-RETENUE
034400      *
034500           READ RUNPARMS INTO RUNPRM
034600               AT END
034700                   MOVE 'WARNING' TO EL-SEVERITE
034800                   MOVE SPACES    TO EL-CLE
034900                   MOVE 'RUNPARMS IS EMPTY, POLICY NULL / PRECISION 2'
035000                                  TO EL-MOTIF
035100                   PERFORM 8000-ECRIRE-ANOMALIE-I THRU
035200                           8000-ECRIRE-ANOMALIE-F
035300                   GO TO 1100-LIRE-PARAMETRES-F
035400           END-READ
035500      *
035600           IF RP-RESOLVER-POLICY = SPACES
035700              MOVE 'WARNING' TO EL-SEVERITE
035800              MOVE SPACES    TO EL-CLE
035900              MOVE 'RESOLVER POLICY SHOULD NOT BE BLANK' TO EL-MOTIF
036000              PERFORM 8000-ECRIRE-ANOMALIE-I THRU 8000-ECRIRE-ANOMALIE-F
036100           ELSE
036200              IF RP-RESOLVER-POLICY = 'ENDDATE'
036300                 OR RP-RESOLVER-POLICY = 'NULL'
036400                 MOVE RP-RESOLVER-POLICY TO W-POLITIQUE-RETENUE
036500              ELSE
036600                 MOVE 'ERROR'   TO EL-SEVERITE
036700                 MOVE RP-RESOLVER-POLICY TO EL-CLE
036800                 MOVE 'RESOLVER POLICY IS NOT ENDDATE OR NULL' TO EL-MOTIF
036900                 PERFORM 8000-ECRIRE-ANOMALIE-I THRU
037000                         8000-ECRIRE-ANOMALIE-F
037100              END-IF
037200           END-IF
037300      *
037400           IF RP-TAX-PRECISION-N NOT NUMERIC
037500              OR RP-TAX-PRECISION-N > 7
037600              CONTINUE
037700           ELSE
037800              MOVE RP-TAX-PRECISION-N TO W-PRECISION-RETENUE
037900           END-IF
038000           .
038100       1100-LIRE-PARAMETRES-F.
038200      *---------------------------------------
038300           EXIT.
038400      *
038500      * ------------------------------------------------------------
038600      * CHARGEMENT DE LA TABLE DES CODES DE TAXATION (TAXCODES)
038700      * ------------------------------------------------------------
038800       1200-CHARGER-TCODES-I.
038900      *---------------------------------------
039000           MOVE ZERO TO TCD-COUNT
039100      *
039200           READ TAXCODES INTO TCDENT
039300               AT END SET TAXCODES-EOF TO TRUE
039400           END-READ
039500      *
039600           PERFORM 1210-EMPILER-UN-TCODE
039700               UNTIL TAXCODES-EOF
039800           .
039900       1200-CHARGER-TCODES-F.
040000      *---------------------------------------
040100           EXIT.
040200      *
040300      * CORPS DE BOUCLE DE 1200 : EMPILE UNE LIGNE TAXCODES DANS LA
040400      * TABLE TCD-TABLE PUIS ENCHAINE SUR LA LIGNE SUIVANTE
040500       1210-EMPILER-UN-TCODE.
040600      *---------------------------------------
040700           IF TCD-COUNT < 100
040800              ADD 1 TO TCD-COUNT
040900              SET TCD-IDX TO TCD-COUNT
041000      *
041100              MOVE TC-NAME              TO TCE-NAME (TCD-IDX)
041200              MOVE TC-COUNTRY           TO TCE-COUNTRY (TCD-IDX)
041300      *
041400      * BORNE DE DEBUT A ZERO = PAS DE BORNE BASSE. AUCUN TRAITEMENT
041500      * PARTICULIER REQUIS ICI : LA COMPARAISON "NOT < TC-START-DATE"
041600      * DU RESOLVEUR (EFIRSLVD) EST DEJA VRAIE QUAND LA BORNE EST ZERO.
041700              MOVE TC-START-DATE        TO TCE-START-DATE (TCD-IDX)
041800      *
041900      * BORNE DE FIN A ZERO = PAS DE BORNE HAUTE (CODE PERMANENT,
042000      * SANS DATE D'EXPIRATION). RAMENEE ICI A LA DATE LA PLUS HAUTE
042100      * REPRESENTABLE POUR QUE LA COMPARAISON STRICTE DU RESOLVEUR
042200      * RESTE VRAIE SANS CAS PARTICULIER EN AVAL (DEM I1142 - AVANT
042300      * CETTE CORRECTION LA BORNE ZERO ETAIT COPIEE TELLE QUELLE ET
042400      * EMPECHAIT LE CODE DE S'APPLIQUER).
042500              IF TC-STOP-DATE = ZERO
042600                 MOVE 99999999 TO TCE-STOP-DATE (TCD-IDX)
042700              ELSE
042800                 MOVE TC-STOP-DATE TO TCE-STOP-DATE (TCD-IDX)
042900              END-IF
043000      *
043100      * UN TAUX NON NUMERIQUE OU ABSENT EST RAMENE A ZERO
043200              IF TC-RATE NOT NUMERIC
043300                 MOVE ZERO TO TCE-RATE (TCD-IDX)
043400              ELSE
043500                 MOVE TC-RATE TO TCE-RATE (TCD-IDX)
043600              END-IF
043700      *
043800      * UNE DESCRIPTION BLANCHE EST RAMENEE AU LIBELLE PAR DEFAUT
043900              IF TC-DESCRIPTION = SPACES
044000                 MOVE 'tax' TO TCE-DESCRIPTION (TCD-IDX)
044100              ELSE
044200                 MOVE TC-DESCRIPTION TO TCE-DESCRIPTION (TCD-IDX)
044300              END-IF
044400           END-IF
044500      *
044600           READ TAXCODES INTO TCDENT
044700               AT END SET TAXCODES-EOF TO TRUE
044800           END-READ
044900           .
045000      *
045100      * ------------------------------------------------------------
045200      * CHARGEMENT DE LA TABLE DES REGLES PRODUIT (PRODMAP)
045300      * ------------------------------------------------------------
045400       1300-CHARGER-PRODMAP-I.
045500      *---------------------------------------
045600           MOVE ZERO TO PRD-COUNT
045700      *
045800           READ PRODMAP INTO PRDENT
045900               AT END SET PRODMAP-EOF TO TRUE
046000           END-READ
046100      *
046200           PERFORM 1310-EMPILER-UN-PRODUIT
046300               UNTIL PRODMAP-EOF
046400           .
046500       1300-CHARGER-PRODMAP-F.
046600      *---------------------------------------
046700           EXIT.
046800      *
046900      * CORPS DE BOUCLE DE 1300 : EMPILE UNE LIGNE PRODMAP DANS LA
047000      * TABLE PRD-TABLE PUIS ENCHAINE SUR LA LIGNE SUIVANTE
047100       1310-EMPILER-UN-PRODUIT.
047200      *---------------------------------------
047300           IF PRD-COUNT < 100
047400              ADD 1 TO PRD-COUNT
047500              SET PRD-IDX TO PRD-COUNT
047600      *
047700              MOVE PM-PRODUCT TO PRE-PRODUCT (PRD-IDX)
047800              PERFORM 1320-DECOUPER-CODES
047900           END-IF
048000      *
048100           READ PRODMAP INTO PRDENT
048200               AT END SET PRODMAP-EOF TO TRUE
048300           END-READ
048400           .
048500      *
048600      * DECOUPE PM-TAX-CODES SUR LES VIRGULES (3 CODES AU PLUS) PUIS
048700      * SUPPRIME LES BLANCS ENCADRANT CHAQUE NOM AVANT DE LE RANGER
048800      * DANS LA LIGNE PRD-IDX DE LA TABLE (VOIR DEM I1143 CI-DESSUS).
048900       1320-DECOUPER-CODES.
049000      *---------------------------------------
049100           MOVE SPACES TO W-CODES-BRUTS
049200           MOVE SPACES TO PRE-CODE-1 (PRD-IDX)
049300           MOVE SPACES TO PRE-CODE-2 (PRD-IDX)
049400           MOVE SPACES TO PRE-CODE-3 (PRD-IDX)
049500      *
049600           UNSTRING PM-TAX-CODES DELIMITED BY ','
049700               INTO W-CODE-BRUT-1 W-CODE-BRUT-2 W-CODE-BRUT-3
049800           END-UNSTRING
049900      *
050000           MOVE ZERO TO W-NB-ESPACES
050100           INSPECT W-CODE-BRUT-1 TALLYING W-NB-ESPACES
050200               FOR LEADING SPACE
050300           IF W-NB-ESPACES < 20
050400              MOVE W-CODE-BRUT-1 (W-NB-ESPACES + 1 : )
050500                  TO PRE-CODE-1 (PRD-IDX)
050600           END-IF
050700      *
050800           MOVE ZERO TO W-NB-ESPACES
050900           INSPECT W-CODE-BRUT-2 TALLYING W-NB-ESPACES
051000               FOR LEADING SPACE
051100           IF W-NB-ESPACES < 20
051200              MOVE W-CODE-BRUT-2 (W-NB-ESPACES + 1 : )
051300                  TO PRE-CODE-2 (PRD-IDX)
051400           END-IF
051500      *
051600           MOVE ZERO TO W-NB-ESPACES
051700           INSPECT W-CODE-BRUT-3 TALLYING W-NB-ESPACES
051800               FOR LEADING SPACE
051900           IF W-NB-ESPACES < 20
052000              MOVE W-CODE-BRUT-3 (W-NB-ESPACES + 1 : )
052100                  TO PRE-CODE-3 (PRD-IDX)
052200           END-IF
052300           .
052400      *
052500      * ------------------------------------------------------------
052600      * CONTROLE CROISE : TOUT CODE REFERENCE PAR UNE REGLE PRODUIT
052700      * DOIT EXISTER DANS LA TABLE DES CODES DE TAXATION
052800      * ------------------------------------------------------------
052900       1400-CONTROLER-CROISE-I.
053000      *---------------------------------------
053100           IF PRD-COUNT = ZERO
053200              GO TO 1400-CONTROLER-CROISE-F
053300           END-IF
053400      *
053500           SET PRD-IDX TO 1
053600           PERFORM 1410-CONTROLER-UN-PRODUIT
053700               PRD-COUNT TIMES
053800           .
053900       1400-CONTROLER-CROISE-F.
054000      *---------------------------------------
054100           EXIT.
054200      *
054300       1410-CONTROLER-UN-PRODUIT.
054400      *---------------------------------------
054500           IF PRE-CODE-1 (PRD-IDX) NOT = SPACES
054600              MOVE PRE-CODE-1 (PRD-IDX) TO W-NOM-CODE-CHERCHE
054700              PERFORM 1420-CONTROLER-UN-CODE
054800           END-IF
054900           IF PRE-CODE-2 (PRD-IDX) NOT = SPACES
055000              MOVE PRE-CODE-2 (PRD-IDX) TO W-NOM-CODE-CHERCHE
055100              PERFORM 1420-CONTROLER-UN-CODE
055200           END-IF
055300           IF PRE-CODE-3 (PRD-IDX) NOT = SPACES
055400              MOVE PRE-CODE-3 (PRD-IDX) TO W-NOM-CODE-CHERCHE
055500              PERFORM 1420-CONTROLER-UN-CODE
055600           END-IF
055700           SET PRD-IDX UP BY 1
055800           .
055900       1420-CONTROLER-UN-CODE.
056000      *---------------------------------------
056100           PERFORM 2120-CHERCHER-CODE-TCD THRU 2120-CHERCHER-CODE-TCD-F
056200           IF NOT W-TCD-TROUVE
056300              MOVE 'ERROR' TO EL-SEVERITE
056400              MOVE PRE-PRODUCT (PRD-IDX) TO EL-CLE
056500              STRING 'TAX CODE ' DELIMITED BY SIZE
056600                     W-NOM-CODE-CHERCHE DELIMITED BY SPACE
056700                     ' IS NOT DEFINED' DELIMITED BY SIZE
056800                     INTO EL-MOTIF
056900              END-STRING
057000              PERFORM 8000-ECRIRE-ANOMALIE-I THRU 8000-ECRIRE-ANOMALIE-F
057100           END-IF
057200           .
057300      *
057400      * ============================================================
057500      * BOUCLE PRINCIPALE DE TAXATION : UNE ITERATION PAR LIGNE DE
057600      * FACTURE LUE DANS INVITEMS
057700      * ============================================================
057800       2000-TRAITER-I.
057900      *---------------------------------------
058000           ADD 1 TO W-NB-LUES
058100      *
058200      * RUPTURE SUR CHANGEMENT DE NUMERO DE FACTURE
058300           IF W-1ERE-LIGNE
058400              MOVE 'N' TO W-IND-1ERE-LIGNE
058500              MOVE II-INVOICE-ID TO W-FACTURE-EN-COURS
058600           ELSE
058700              IF II-INVOICE-ID NOT = W-FACTURE-EN-COURS
058800                 PERFORM 2200-RUPTURE-FACTURE-I THRU
058900                         2200-RUPTURE-FACTURE-F
059000                 MOVE II-INVOICE-ID TO W-FACTURE-EN-COURS
059100              END-IF
059200           END-IF
059300      *
059400           MOVE 'N' TO W-IND-APPLIQUE
059500      *
059600      * LA RECHERCHE DES CODES CANDIDATS ET LA TENTATIVE DE RESOLUTION
059700      * SE FONT QUELLE QUE SOIT LA POLITIQUE EN VIGUEUR : UN CODE
059800      * REFERENCE MAIS NON DEFINI DOIT ETRE SIGNALE MEME SI LA
059900      * POLITIQUE EST 'NULL' (C'EST EFIRSLVD QUI DECIDE, SELON LA
060000      * POLITIQUE, SI LE CODE TROUVE S'APPLIQUE OU NON)
060100           PERFORM 2100-CHERCHER-CODES-I THRU 2100-CHERCHER-CODES-F
060200           PERFORM 2150-RESOUDRE-LISTE-I THRU 2150-RESOUDRE-LISTE-F
060300      *
060400           IF W-CODE-APPLIQUE
060500              PERFORM 2300-TAXER-LIGNE-I THRU 2300-TAXER-LIGNE-F
060600              ADD 1 TO W-NB-TAXEES
060700           ELSE
060800              PERFORM 2400-NON-TAXER-LIGNE-I THRU 2400-NON-TAXER-LIGNE-F
060900              ADD 1 TO W-NB-NON-TAXEES
061000           END-IF
061100      *
061200           READ INVITEMS INTO INVITM
061300               AT END SET INVITEMS-EOF TO TRUE
061400           END-READ
061500           .
061600       2000-TRAITER-F.
061700      *---------------------------------------
061800           EXIT.
061900      *
062000      * ------------------------------------------------------------
062100      * RECHERCHE DE LA REGLE PRODUIT DE LA LIGNE DE FACTURE EN
062200      * COURS, ET CONSTITUTION DE LA LISTE DE CODES CANDIDATS
062300      * ------------------------------------------------------------
062400       2100-CHERCHER-CODES-I.
062500      *---------------------------------------
062600           MOVE 'N' TO W-IND-TROUVE
062700           MOVE ZERO TO W-NB-CODES-PRODUIT
062800           MOVE SPACES TO W-TAB-CODES-PRODUIT
062900      *
063000           IF PRD-COUNT = ZERO
063100              GO TO 2100-CHERCHER-CODES-F
063200           END-IF
063300      *
063400           SET PRD-IDX TO 1
063500           SEARCH PRD-ENTRY
063600      * LA RECHERCHE DU PRODUIT SE FAIT SEQUENTIELLEMENT : LA TABLE
063700      * N'EST PAS TRIEE A LA CHARGE (PRODMAP EST "NON ORDONNE")
063800              AT END CONTINUE
063900              WHEN PRE-PRODUCT (PRD-IDX) = II-PRODUCT
064000                   PERFORM 2110-EMPILER-CODES
064100           END-SEARCH
064200           .
064300       2100-CHERCHER-CODES-F.
064400      *---------------------------------------
064500           EXIT.
064600      *
064700       2110-EMPILER-CODES.
064800      *---------------------------------------
064900           IF PRE-CODE-1 (PRD-IDX) NOT = SPACES
065000              ADD 1 TO W-NB-CODES-PRODUIT
065100              MOVE PRE-CODE-1 (PRD-IDX)
065200                  TO W-CODE-PRODUIT (W-NB-CODES-PRODUIT)
065300           END-IF
065400           IF PRE-CODE-2 (PRD-IDX) NOT = SPACES
065500              ADD 1 TO W-NB-CODES-PRODUIT
065600              MOVE PRE-CODE-2 (PRD-IDX)
065700                  TO W-CODE-PRODUIT (W-NB-CODES-PRODUIT)
065800           END-IF
065900           IF PRE-CODE-3 (PRD-IDX) NOT = SPACES
066000              ADD 1 TO W-NB-CODES-PRODUIT
066100              MOVE PRE-CODE-3 (PRD-IDX)
066200                  TO W-CODE-PRODUIT (W-NB-CODES-PRODUIT)
066300           END-IF
066400           .
066500      *
066600      * ------------------------------------------------------------
066700      * RECHERCHE D'UN CODE DE TAXATION PAR SON NOM DANS LA TABLE
066800      * DES CODES DE TAXATION (SERT A 1420 ET A 2150)
066900      * ------------------------------------------------------------
067000       2120-CHERCHER-CODE-TCD.
067100      *---------------------------------------
067200           MOVE 'N' TO W-IND-TROUVE
067300      *
067400           IF TCD-COUNT = ZERO
067500              GO TO 2120-CHERCHER-CODE-TCD-F
067600           END-IF
067700      *
067800           SET TCD-IDX TO 1
067900           SEARCH TCD-ENTRY
068000              AT END CONTINUE
068100              WHEN TCE-NAME (TCD-IDX) = W-NOM-CODE-CHERCHE
068200                   MOVE 'O' TO W-IND-TROUVE
068300                   MOVE TCE-NAME        (TCD-IDX) TO TC-NAME
068400                   MOVE TCE-RATE        (TCD-IDX) TO TC-RATE
068500                   MOVE TCE-DESCRIPTION (TCD-IDX) TO TC-DESCRIPTION
068600                   MOVE TCE-START-DATE  (TCD-IDX) TO TC-START-DATE
068700                   MOVE TCE-STOP-DATE   (TCD-IDX) TO TC-STOP-DATE
068800                   MOVE TCE-COUNTRY     (TCD-IDX) TO TC-COUNTRY
068900           END-SEARCH
069000           .
069100       2120-CHERCHER-CODE-TCD-F.
069200      *---------------------------------------
069300           EXIT.
069400      *
069500      * ------------------------------------------------------------
069600      * PARCOURS DE LA LISTE DE CODES CANDIDATS DE LA REGLE PRODUIT,
069700      * DANS L'ORDRE DE PRIORITE, JUSQU'AU PREMIER QUI S'APPLIQUE
069800      * ------------------------------------------------------------
069900       2150-RESOUDRE-LISTE-I.
070000      *---------------------------------------
070100           MOVE 'N' TO W-IND-APPLIQUE
070200      *
070300           IF W-NB-CODES-PRODUIT = ZERO
070400              GO TO 2150-RESOUDRE-LISTE-F
070500           END-IF
070600      *
070700           SET W-IX-CODE TO 1
070800           PERFORM 2160-ESSAYER-UN-CODE
070900               W-NB-CODES-PRODUIT TIMES
071000           .
071100       2150-RESOUDRE-LISTE-F.
071200      *---------------------------------------
071300           EXIT.
071400      *
071500      * CORPS DE BOUCLE DE 2150 : ESSAIE LE CODE CANDIDAT COURANT SI
071600      * AUCUN CODE PRECEDENT NE S'EST DEJA APPLIQUE, PUIS AVANCE
071700       2160-ESSAYER-UN-CODE.
071800      *---------------------------------------
071900           IF NOT W-CODE-APPLIQUE
072000              MOVE W-CODE-PRODUIT (W-IX-CODE) TO W-NOM-CODE-CHERCHE
072100              PERFORM 2120-CHERCHER-CODE-TCD
072200              IF W-TCD-TROUVE
072300                 CALL 'EFIRSLVD' USING INVITM TCDENT
072400                                       W-POLITIQUE-RETENUE
072500                                       W-IND-APPLIQUE
072600                 ON EXCEPTION
072700                    MOVE 'N' TO W-IND-APPLIQUE
072800                 END-CALL
072900              ELSE
073000      * LE CODE EST REFERENCE MAIS N'EST PAS (PLUS) DEFINI : ON LE
073100      * SIGNALE ICI CAR C'EST AU MOMENT DE LA TAXATION QU'IL EST
073200      * VRAIMENT RENCONTRE (ET NON PLUS SEULEMENT REFERENCE)
073300                 MOVE 'ERROR' TO EL-SEVERITE
073400                 MOVE W-NOM-CODE-CHERCHE TO EL-CLE
073500                 MOVE W-NOM-CODE-CHERCHE TO EL-MOTIF
073600                 STRING EL-MOTIF DELIMITED BY SPACE
073700                        ' IS UNDEFINED' DELIMITED BY SIZE
073800                        INTO EL-MOTIF
073900                 END-STRING
074000                 PERFORM 8000-ECRIRE-ANOMALIE-I THRU
074100                         8000-ECRIRE-ANOMALIE-F
074200              END-IF
074300           END-IF
074400           SET W-IX-CODE UP BY 1
074500           .
074600      *
074700      * ------------------------------------------------------------
074800      * RUPTURE SUR NUMERO DE FACTURE : EDITION DE LA LIGNE DE
074900      * SOUS-TOTAL ET REMISE A ZERO DES ACCUMULATEURS DE FACTURE
075000      * ------------------------------------------------------------
075100       2200-RUPTURE-FACTURE-I.
075200      *---------------------------------------
075300           PERFORM 6700-IMPRIMER-SSTOTAL-I THRU 6700-IMPRIMER-SSTOTAL-F
075400           MOVE ZERO TO W-FACT-TOTAL-TAXABLE
075500           MOVE ZERO TO W-FACT-TOTAL-TAXE
075600           .
075700       2200-RUPTURE-FACTURE-F.
075800      *---------------------------------------
075900           EXIT.
076000      *
076100      * ------------------------------------------------------------
076200      * UNE LIGNE DE FACTURE TAXEE : CALCUL, ECRITURE TAXITEMS,
076300      * CUMUL DES ACCUMULATEURS ET EDITION DE LA LIGNE DE DETAIL
076400      * ------------------------------------------------------------
076500       2300-TAXER-LIGNE-I.
076600      *---------------------------------------
076700           CALL 'EFIRCALC' USING INVITM TCDENT W-PRECISION-RETENUE
076800                                 TI-AMOUNT W-CR-EFIRCALC
076900             ON EXCEPTION MOVE 24 TO W-CR-EFIRCALC MOVE ZERO TO TI-AMOUNT
077000           END-CALL
077100      *
077200           MOVE II-INVOICE-ID    TO TI-INVOICE-ID
077300           MOVE II-ITEM-ID       TO TI-ITEM-ID
077400           MOVE TC-NAME          TO TI-TAX-CODE
077500           MOVE TC-DESCRIPTION   TO TI-DESCRIPTION
077600           MOVE TC-RATE          TO TI-RATE
077700      *
077800           WRITE TAXITEMS-REC FROM TAXITM
077900           ADD 1 TO W-NB-LIGNES-TAXE
078000      *
078100           ADD II-AMOUNT  TO W-FACT-TOTAL-TAXABLE  W-TOTAL-TAXABLE
078200           ADD TI-AMOUNT  TO W-FACT-TOTAL-TAXE     W-TOTAL-TAXE
078300      *
078400           MOVE TC-NAME TO RLD-CODE
078500           PERFORM 6600-IMPRIMER-DETAIL-I THRU 6600-IMPRIMER-DETAIL-F
078600           .
078700       2300-TAXER-LIGNE-F.
078800      *---------------------------------------
078900           EXIT.
079000      *
079100      * ------------------------------------------------------------
079200      * UNE LIGNE DE FACTURE NON TAXEE : CUMUL DE LA SEULE BASE
079300      * TAXABLE ET EDITION DE LA LIGNE DE DETAIL AVEC *NONE*
079400      * ------------------------------------------------------------
079500       2400-NON-TAXER-LIGNE-I.
079600      *---------------------------------------
079700           ADD II-AMOUNT TO W-FACT-TOTAL-TAXABLE W-TOTAL-TAXABLE
079800           MOVE '*NONE*' TO RLD-CODE
079900           MOVE ZERO TO TI-AMOUNT
080000           PERFORM 6600-IMPRIMER-DETAIL-I THRU 6600-IMPRIMER-DETAIL-F
080100           .
080200       2400-NON-TAXER-LIGNE-F.
080300      *---------------------------------------
080400           EXIT.
080500      *
080600      * ============================================================
080700      * EDITION DU RAPPORT DE TAXATION (RPTFILE)
080800      * ============================================================
080900       6500-IMPRIMER-ENTETE-I.
081000      *---------------------------------------
081100           MOVE SPACES TO RL-LIGNE
081200           WRITE RPTFILE-REC FROM RPTLIN-ENTETE
081300           .
081400       6500-IMPRIMER-ENTETE-F.
081500      *---------------------------------------
081600           EXIT.
081700      *
081800       6600-IMPRIMER-DETAIL-I.
081900      *---------------------------------------
082000           MOVE SPACES          TO RL-LIGNE
082100           MOVE II-INVOICE-ID   TO RLD-FACTURE
082200           MOVE II-ITEM-ID      TO RLD-LIGNE-NO
082300           MOVE II-PRODUCT      TO RLD-PRODUIT
082400           MOVE II-AMOUNT       TO RLD-TAXABLE
082500           MOVE TI-AMOUNT       TO RLD-TAXE
082600      * RLD-CODE EST DEJA VALORISE PAR L'APPELANT (NOM DU CODE OU
082700      * *NONE*)
082800           WRITE RPTFILE-REC FROM RPTLIN-DETAIL
082900           .
083000       6600-IMPRIMER-DETAIL-F.
083100      *---------------------------------------
083200           EXIT.
083300      *
083400       6700-IMPRIMER-SSTOTAL-I.
083500      *---------------------------------------
083600           MOVE SPACES             TO RL-LIGNE
083700           MOVE W-FACTURE-EN-COURS TO RLS-FACTURE
083800           MOVE W-FACT-TOTAL-TAXABLE TO RLS-TAXABLE
083900           MOVE W-FACT-TOTAL-TAXE    TO RLS-TAXE
084000           WRITE RPTFILE-REC FROM RPTLIN-SSTOTAL
084100           .
084200       6700-IMPRIMER-SSTOTAL-F.
084300      *---------------------------------------
084400           EXIT.
084500      *
084600      * ------------------------------------------------------------
084700      * ECRITURE D'UNE LIGNE DU JOURNAL DES ANOMALIES (ERRFILE)
084800      * ------------------------------------------------------------
084900       8000-ECRIRE-ANOMALIE-I.
085000      *---------------------------------------
085100           ADD 1 TO W-NB-ANOMALIES
085200           WRITE ERRFILE-REC FROM ERRLIN
085300           MOVE SPACES TO ERRLIN
085400           .
085500       8000-ECRIRE-ANOMALIE-F.
085600      *---------------------------------------
085700           EXIT.
085800      *
085900      * ============================================================
086000      * FIN DE TRAITEMENT : DERNIERE RUPTURE, TOTAUX GENERAUX,
086100      * FERMETURE DES FICHIERS
086200      * ============================================================
086300       9999-FINAL-I.
086400      *---------------------------------------
086500           IF NOT W-1ERE-LIGNE
086600              PERFORM 2200-RUPTURE-FACTURE-I THRU 2200-RUPTURE-FACTURE-F
086700           END-IF
086800      *
086900           MOVE SPACES TO RL-LIGNE
087000           MOVE 'ITEMS READ ........' TO RLG-LIBELLE
087100           MOVE W-NB-LUES TO RLG-VALEUR
087200           WRITE RPTFILE-REC FROM RPTLIN-TOTGEN
087300      *
087400           MOVE SPACES TO RL-LIGNE
087500           MOVE 'ITEMS TAXED ........' TO RLG-LIBELLE
087600           MOVE W-NB-TAXEES TO RLG-VALEUR
087700           WRITE RPTFILE-REC FROM RPTLIN-TOTGEN
087800      *
087900           MOVE SPACES TO RL-LIGNE
088000           MOVE 'ITEMS UNTAXED ......' TO RLG-LIBELLE
088100           MOVE W-NB-NON-TAXEES TO RLG-VALEUR
088200           WRITE RPTFILE-REC FROM RPTLIN-TOTGEN
088300      *
088400           MOVE SPACES TO RL-LIGNE
088500           MOVE 'TAX LINES WRITTEN ..' TO RLG-LIBELLE
088600           MOVE W-NB-LIGNES-TAXE TO RLG-VALEUR
088700           WRITE RPTFILE-REC FROM RPTLIN-TOTGEN
088800      *
088900           MOVE SPACES TO RL-LIGNE
089000           MOVE 'TOTAL TAXABLE AMOUNT' TO RLG-LIBELLE
089100           MOVE W-TOTAL-TAXABLE TO RLG-VALEUR
089200           WRITE RPTFILE-REC FROM RPTLIN-TOTGEN
089300      *
089400           MOVE SPACES TO RL-LIGNE
089500           MOVE 'TOTAL TAX AMOUNT ...' TO RLG-LIBELLE
089600           MOVE W-TOTAL-TAXE TO RLG-VALEUR
089700           WRITE RPTFILE-REC FROM RPTLIN-TOTGEN
089800      *
089900           CLOSE RUNPARMS TAXCODES PRODMAP INVITEMS TAXITEMS
090000                 RPTFILE ERRFILE
090100           .
090200       9999-FINAL-F.
090300      *---------------------------------------
090400           EXIT.
090500      *
090600       END PROGRAM EFIRATB8.
