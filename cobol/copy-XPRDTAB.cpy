000100      *****************************************************************
000200      *    COPY XPRDTAB                                              *
000300      *    -------------                                             *
000400      *    TABLE EN MEMOIRE DES REGLES PRODUIT -> CODES DE TAXATION  *
000500      *    CHARGEE DEPUIS LE FICHIER PRODMAP AU PARAGRAPHE           *
000600      *    1300-CHARGER-PRODMAP DE EFIRATB8.  100 PRODUITS MAXIMUM.  *
000700      *****************************************************************
000800      *
000900       01  PRD-TABLE.
001000           03  PRD-COUNT        PIC 9(3)    COMP    VALUE ZERO.
001100      *        NOMBRE DE PRODUITS REELLEMENT CHARGES
001200           03  PRD-ENTRY OCCURS 100 TIMES
001300                           INDEXED BY PRD-IDX.
001400               05  PRE-PRODUCT         PIC X(20).
001500               05  PRE-CODE-1          PIC X(10).
001600               05  FILLER              PIC X(1).
001700               05  PRE-CODE-2          PIC X(10).
001800               05  FILLER              PIC X(1).
001900               05  PRE-CODE-3          PIC X(10).
002000               05  FILLER              PIC X(1).
