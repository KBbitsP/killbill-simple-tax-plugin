000100      *********************************************************
000200      * PROGRAMME EFIRCALC                                    *
000300      * LANGAGE COBOL                                         *
000400      *                                                       *
000500      * CE SOUS-PROGRAMME EST LA CALCULETTE DU MONTANT DE     *
000600      * TAXE D'UNE LIGNE DE FACTURE, UNE FOIS LE CODE DE      *
000700      * TAXATION APPLICABLE RESOLU PAR EFIRSLVD.  IL REND LE  *
000800      * MONTANT ARRONDI AU PLUS PRES, A LA PRECISION DECIMALE *
000900      * DEMANDEE PAR LE PARAMETRAGE DU TRAITEMENT (RUNPARMS). *
001000      *********************************************************
001100      *
001200       IDENTIFICATION DIVISION.
001300      *----------------------------------------------------------------*
001400       PROGRAM-ID.    EFIRCALC.
001500       AUTHOR.        J. BEPARDI.
001600       INSTALLATION.  CENTRE DE TRAITEMENT FACTURATION.
001700       DATE-WRITTEN.  04/11/1986.
001800       DATE-COMPILED.
001900       SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.
002000      *----------------------------------------------------------------*
002100      *  JOURNAL DES MODIFICATIONS
002200      *----------------------------------------------------------------*
002300      *  DATE       AUT     DEM       LIBELLE
002400      *  --------   ------  --------  ------------------------------
002500      *  04/11/86   JBP     I8601     CREATION DU SOUS-PROGRAMME.
002600      *                              CALCUL DU MONTANT DE TAXE A
002700      *                              2 DECIMALES FIXES.
002800      *  22/02/89   JBP     I8912     AJOUT DE L'ARRONDI AU PLUS
002900      *                              PRES SUR LA BASE TAXABLE AVANT
003000      *                              APPLICATION DU TAUX.
003100      *  17/09/91   MLG     I9137     LA PRECISION DU MONTANT DE
003200      *                              TAXE DEVIENT PARAMETRABLE DE
003300      *                              0 A 7 DECIMALES (DEMANDE DU
003400      *                              SERVICE FACTURATION EXPORT).
003500      *                              CONSTITUTION DE LA TABLE DES
003600      *                              PUISSANCES DE DIX W-SCALE-UP.
003700      *  03/03/94   MLG     I9409     CORRECTION : L'ARRONDI ETAIT
003800      *                              FAIT DEUX FOIS QUAND LA
003900      *                              PRECISION DEMANDEE ETAIT 7.
004000      *  14/01/98   RDK     I9803     PASSAGE DE L'ANNEE SUR 4
004100      *                              POSITIONS DANS LES ZONES DE
004200      *                              TRAVAIL (CHANTIER AN 2000).
004300      *  09/06/99   RDK     I9914     CONTROLE AN 2000 TERMINE -
004400      *                              AUCUNE DATE MANIPULEE ICI, LE
004500      *                              SOUS-PROGRAMME NE TRAITE QUE
004600      *                              DES MONTANTS ET DES TAUX.
004700      *  11/05/03   FTN     I0331     BLINDAGE : TAUX NEGATIF OU
004800      *                              PRECISION HORS BORNES FORCES
004900      *                              A ZERO PLUTOT QUE REJETES.
005000      *  26/08/09   FTN     I0948     RELECTURE FRAIS - AUCUNE
005100      *                              ANOMALIE. RAS.
005200      *  14/05/12   FTN     I1204     RELECTURE PUPITRE CONJOINTE AVEC
005300      *                              EFIRATB8 : PARAGRAPHE ET ZONES DE
005400      *                              LIEN RENOMMES EN FRANCAIS (VOIR
005500      *                              JOURNAL EFIRATB8). AJOUT DU TEMOIN
005600      *                              77 W-PRECISION-HORS-BORNES.
005700      *----------------------------------------------------------------*
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM.
006200      *----------------------------------------------------------------*
006300       DATA DIVISION.
006400       WORKING-STORAGE SECTION.
006500      *   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006600       01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006700      -    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006800      -    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006900      *
007000       01  VERSION PIC X(23) VALUE 'EFIRCALC 05 DU 26/08/09'.
007100      *
007200      * TABLE DES PUISSANCES DE DIX, UTILISEE POUR ARRONDIR LE
007300      * MONTANT DE TAXE A LA PRECISION DEMANDEE SANS RECOURIR A
007400      * UNE FONCTION INTRINSEQUE (INTERDITES DANS CET ATELIER).
007500      * INDICE 1 = PRECISION 0 DECIMALE, INDICE 8 = PRECISION 7.
007600       01  W-SCALE-TABLE.
007700           05  W-SCALE-UP   OCCURS 8 TIMES PIC 9(7) COMP.
007800           05  FILLER       PIC X(1).
007900       01  W-SCALE-VALEURS.
008000           05  FILLER PIC X(8) VALUE '00000001'.
008100           05  FILLER PIC X(8) VALUE '00000010'.
008200           05  FILLER PIC X(8) VALUE '00000100'.
008300           05  FILLER PIC X(8) VALUE '00001000'.
008400           05  FILLER PIC X(8) VALUE '00010000'.
008500           05  FILLER PIC X(8) VALUE '00100000'.
008600           05  FILLER PIC X(8) VALUE '01000000'.
008700           05  FILLER PIC X(8) VALUE '10000000'.
008800       01  W-SCALE-REDEF REDEFINES W-SCALE-VALEURS.
008900           05  W-SCALE-ALPHA OCCURS 8 TIMES PIC X(8).
009000      *
009100      * ZONE DE TRAVAIL DE L'INDICE DE PRECISION (1-8)
009200       01  W-IX-PREC      PIC 9(1) COMP.
009300      *
009400      * TEMOIN DE DEBORDEMENT DE PRECISION, POSE PAR LE CONTROLE
009500      * CI-DESSOUS ET RELU PAR LE CEP EN CAS DE RECLAMATION CLIENT
009600       77  W-PRECISION-HORS-BORNES PIC X  VALUE 'N'.
009700      *
009800      * MONTANT DE TAXE BRUT AVANT ARRONDI (7 DECIMALES DE MARGE)
009900       01  W-TAXE-BRUTE   PIC S9(7)V9(9).
010000      *
010100      * MONTANT DE TAXE APRES PASSAGE A L'ECHELLE ET ARRONDI
010200       01  W-TAXE-MISE-ECHELLE PIC S9(14).
010300      *
010400      * VUE ALTERNATIVE DU MONTANT BRUT, POUR CONTROLE DE SIGNE
010500       01  W-TAXE-BRUTE-SIGNE REDEFINES W-TAXE-BRUTE.
010600           05  FILLER            PIC S9(7).
010700           05  W-TAXE-BRUTE-DEC  PIC 9(9).
010800      *
010900      *----------------------------------------------------------------*
011000       LINKAGE SECTION.
011100      *----------------------------------------------------------------*
011200      *     LIGNE DE FACTURE A TAXER ET CODE DE TAXATION RETENU
011300           COPY XINVITM.
011400           COPY XTCDENT.
011500      *     PRECISION DEMANDEE, 0 A 7 DECIMALES
011600       01  PRECIS   PIC 9(1).
011700      *     MONTANT DE TAXE REND, DEJA ARRONDI
011800       01  MONTAXE PIC S9(7)V9(7).
011900      *     CODE RETOUR : 0 = OK, AUTRE = PRECISION HORS BORNES
012000       01  CR          PIC 9(2).
012100      *
012200      * -------------------------------------------------------------*
012300       PROCEDURE DIVISION USING INVITM TCDENT PRECIS
012400                MONTAXE CR.
012500      *--------------------------------------------------------------*
012600      *
012700       APPEL-CALCUL.
012800      *---------------------------------------
012900           MOVE ZERO TO CR
013000           MOVE ZERO TO MONTAXE
013100           MOVE ZERO TO W-TAXE-BRUTE
013200           MOVE ZERO TO W-TAXE-MISE-ECHELLE
013300      *
013400      * CHARGEMENT DE LA TABLE DES PUISSANCES DE DIX DEPUIS SES
013500      * VALEURS ALPHANUMERIQUES (PLUS LISIBLES A LA MAINTENANCE)
013600           PERFORM CHARGER-ECHELLE-I THRU CHARGER-ECHELLE-F
013700      *
013800      * LA PRECISION DEMANDEE DOIT ETRE COMPRISE ENTRE 0 ET 7,
013900      * SINON ON FORCE A ZERO DECIMALE ET ON SIGNALE L'ANOMALIE
014000           IF PRECIS NOT NUMERIC
014100              OR PRECIS > 7
014200              MOVE ZERO TO PRECIS
014300              MOVE 90   TO CR
014400              MOVE 'O'  TO W-PRECISION-HORS-BORNES
014500           END-IF
014600           COMPUTE W-IX-PREC = PRECIS + 1
014700      *
014800      * UN TAUX NEGATIF NE DEVRAIT JAMAIS SE PRESENTER (LES TAUX
014900      * SONT CONTROLES A LA CHARGE DE TAXCODES) ; ON SE BLINDE
015000      * QUAND MEME ET ON FORCE LE MONTANT DE TAXE A ZERO
015100           IF TC-RATE NEGATIVE
015200              MOVE ZERO TO MONTAXE
015300              MOVE 91   TO CR
015400           ELSE
015500              COMPUTE W-TAXE-BRUTE ROUNDED =
015600                      II-AMOUNT * TC-RATE
015700      *
015800      * MISE A L'ECHELLE : ON MULTIPLIE PAR LA PUISSANCE DE DIX DE
015900      * LA PRECISION DEMANDEE PUIS ON ARRONDIT AU PLUS PRES, CE QUI
016000      * REALISE L'ARRONDI "AU PLUS PRES" SANS FONCTION INTRINSEQUE
016100              COMPUTE W-TAXE-MISE-ECHELLE ROUNDED =
016200                      W-TAXE-BRUTE * W-SCALE-UP (W-IX-PREC)
016300      *
016400      * ON REVIENT A L'ECHELLE D'ORIGINE : LE RESULTAT N'A PLUS DE
016500      * DECIMALES SIGNIFICATIVES AU-DELA DE LA PRECISION DEMANDEE
016600              COMPUTE MONTAXE =
016700                      W-TAXE-MISE-ECHELLE / W-SCALE-UP (W-IX-PREC)
016800           END-IF
016900      *
017000           GOBACK
017100           .
017200      *
017300       CHARGER-ECHELLE-I.
017400      *---------------------------------------
017500           MOVE W-SCALE-ALPHA (1) TO W-SCALE-UP (1)
017600           MOVE W-SCALE-ALPHA (2) TO W-SCALE-UP (2)
017700           MOVE W-SCALE-ALPHA (3) TO W-SCALE-UP (3)
017800           MOVE W-SCALE-ALPHA (4) TO W-SCALE-UP (4)
017900           MOVE W-SCALE-ALPHA (5) TO W-SCALE-UP (5)
018000           MOVE W-SCALE-ALPHA (6) TO W-SCALE-UP (6)
018100           MOVE W-SCALE-ALPHA (7) TO W-SCALE-UP (7)
018200           MOVE W-SCALE-ALPHA (8) TO W-SCALE-UP (8)
018300           .
018400       CHARGER-ECHELLE-F.
018500      *---------------------------------------
018600           EXIT.
018700      *
018800       END PROGRAM EFIRCALC.
