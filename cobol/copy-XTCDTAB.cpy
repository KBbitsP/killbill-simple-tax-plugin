000100      *****************************************************************
000200      *    COPY XTCDTAB                                              *
000300      *    -------------                                             *
000400      *    TABLE EN MEMOIRE DES CODES DE TAXATION CHARGEE DEPUIS LE  *
000500      *    FICHIER TAXCODES AU PARAGRAPHE 1200-CHARGER-TCODES DE     *
000600      *    EFIRATB8.  100 CODES MAXIMUM (LIMITE DE CONCEPTION, VOIR  *
000700      *    LE CONTROLE DE DEBORDEMENT DANS LE MEME PARAGRAPHE).      *
000800      *****************************************************************
000900      *
001000       01  TCD-TABLE.
001100           03  TCD-COUNT        PIC 9(3)    COMP    VALUE ZERO.
001200      *        NOMBRE DE CODES REELLEMENT CHARGES
001300           03  TCD-ENTRY OCCURS 100 TIMES
001400                           INDEXED BY TCD-IDX.
001500               05  TCE-NAME            PIC X(10).
001600               05  TCE-RATE            PIC S9(1)V9(5).
001700               05  TCE-DESCRIPTION     PIC X(20).
001800               05  TCE-START-DATE      PIC 9(8).
001900               05  TCE-STOP-DATE       PIC 9(8).
002000               05  TCE-COUNTRY         PIC X(2).
002100               05  FILLER              PIC X(3).
