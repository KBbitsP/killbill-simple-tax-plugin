000100      *****************************************************************
000200      *    COPY XERRLIN                                              *
000300      *    -------------                                             *
000400      *    LIGNE DU JOURNAL DES ANOMALIES DE VALIDATION CROISEE       *
000500      *    (FICHIER ERRFILE).  UNE LIGNE EST ECRITE PAR CODE DE       *
000600      *    TAXATION REFERENCE PAR PRODMAP MAIS ABSENT DE TAXCODES,    *
000700      *    ET PAR AUTRE ANOMALIE DE CHARGEMENT DETECTEE AU PARAGRAPHE *
000800      *    1400-CONTROLER-CROISE.                                     *
000900      *****************************************************************
001000      *
001100       01  ERRLIN.
001200           03  EL-SEVERITE         PIC X(7)        VALUE SPACES.
001300      *        'WARNING' OU 'ERROR' SELON LA GRAVITE DE L'ANOMALIE
001400           03  FILLER              PIC X(1)        VALUE SPACES.
001500           03  EL-CLE              PIC X(20)       VALUE SPACES.
001600      *        PRODUIT OU CODE DE TAXATION EN CAUSE
001700           03  FILLER              PIC X(1)        VALUE SPACES.
001800           03  EL-MOTIF            PIC X(51)       VALUE SPACES.
001900      *        LIBELLE DE L'ANOMALIE (CODE INCONNU, TAUX INVALIDE, ...)
