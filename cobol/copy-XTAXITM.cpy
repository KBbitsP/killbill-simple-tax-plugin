000100      *****************************************************************
000200      *    COPY XTAXITM                                              *
000300      *    -------------                                             *
000400      *    LAYOUT D'UNE LIGNE DE TAXE CALCULEE (FICHIER TAXITEMS,    *
000500      *    SORTIE).  UNE LIGNE EST ECRITE PAR LIGNE DE FACTURE       *
000600      *    EFFECTIVEMENT TAXEE.  LONGUEUR ENREGISTREMENT : 62 CAR.   *
000700      *****************************************************************
000800      *
000900       01  TAXITM.
001000           03  TI-INVOICE-ID       PIC 9(8)         VALUE ZEROS.
001100      *        FACTURE A LAQUELLE APPARTIENT LA LIGNE DE TAXE
001200           03  TI-ITEM-ID          PIC 9(4)         VALUE ZEROS.
001300      *        LIGNE DE FACTURE TAXEE
001400           03  TI-TAX-CODE         PIC X(10)        VALUE SPACES.
001500      *        CODE DE TAXATION RETENU PAR LE RESOLVEUR
001600           03  TI-DESCRIPTION      PIC X(20)        VALUE SPACES.
001700      *        LIBELLE DU CODE DE TAXATION (OU 'TAX' PAR DEFAUT)
001800           03  TI-RATE             PIC S9(1)V9(5)   VALUE ZEROS.
001900      *        TAUX APPLIQUE
002000           03  TI-AMOUNT           PIC S9(7)V9(7)   VALUE ZEROS.
002100      *        MONTANT DE TAXE CALCULE, ARRONDI A LA PRECISION DE
002200      *        PARAMETRAGE.  LES DECIMALES NON SIGNIFICATIVES SONT
002300      *        A ZERO (EX. PRECISION 2 -> 7 CHIFFRES, 5 A ZERO).
