000100      *********************************************************
000200      * PROGRAMME EFIRSLVD                                    *
000300      * LANGAGE COBOL                                         *
000400      *                                                       *
000500      * CE SOUS-PROGRAMME EST LE RESOLVEUR D'APPLICABILITE. IL *
000600      * DIT SI UN CODE DE TAXATION CANDIDAT (ISSU DE PRODMAP) *
000700      * S'APPLIQUE A UNE LIGNE DE FACTURE DONNEE, SELON LA    *
000800      * POLITIQUE DE RESOLUTION EN VIGUEUR DANS LE TRAITEMENT *
000900      * (ZONE RP-RESOLVER-POLICY DE RUNPARMS) :               *
001000      *   - 'ENDDATE' : LE CODE S'APPLIQUE SI LA DATE DE FIN  *
001100      *      DE PERIODE DE LA LIGNE EST DANS LA PLAGE DE      *
001200      *      VALIDITE DU CODE ET SI LE PAYS DU CODE EST       *
001300      *      BLANC OU EGAL AU PAYS DU COMPTE CLIENT ;         *
001400      *   - 'NULL' : AUCUN CODE NE S'APPLIQUE JAMAIS.         *
001500      *********************************************************
001600      *
001700       IDENTIFICATION DIVISION.
001800      *----------------------------------------------------------------*
001900       PROGRAM-ID.    EFIRSLVD.
002000       AUTHOR.        J. BEPARDI.
002100       INSTALLATION.  CENTRE DE TRAITEMENT FACTURATION.
002200       DATE-WRITTEN.  12/11/1986.
002300       DATE-COMPILED.
002400       SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.
002500      *----------------------------------------------------------------*
002600      *  JOURNAL DES MODIFICATIONS
002700      *----------------------------------------------------------------*
002800      *  DATE       AUT     DEM       LIBELLE
002900      *  --------   ------  --------  ------------------------------
003000      *  12/11/86   JBP     I8601     CREATION. RESOLUTION PAR PLAGE
003100      *                              DE DATES ET PAYS (POLITIQUE
003200      *                              'ENDDATE' UNIQUEMENT).
003300      *  30/01/90   JBP     I9004     AJOUT DE LA POLITIQUE 'NULL'
003400      *                              (NEUTRALISATION COMPLETE DE LA
003500      *                              TAXATION A LA DEMANDE DU CLIENT
003600      *                              COMPTOIR EXPORT).
003700      *  08/10/92   MLG     I9246     LA BORNE DE FIN DE VALIDITE DU
003800      *                              CODE EST DESORMAIS EXCLUSIVE
003900      *                              (ANCIENNEMENT INCLUSIVE, SOURCE
004000      *                              DE DOUBLE TAXATION SUR CHARNIERE
004100      *                              DE CODES).
004200      *  14/01/98   RDK     I9803     PASSAGE DE L'ANNEE SUR 4
004300      *                              POSITIONS DANS LES BORNES DE
004400      *                              VALIDITE (CHANTIER AN 2000).
004500      *  09/06/99   RDK     I9914     CONTROLE AN 2000 TERMINE - LES
004600      *                              BORNES AAAAMMJJ SONT DEJA SUR 4
004700      *                              POSITIONS D'ANNEE DEPUIS I9803.
004800      *  19/04/05   FTN     I0517     UNE POLITIQUE INCONNUE OU BLANCHE
004900      *                              EST DESORMAIS TRAITEE COMME 'NULL'
005000      *                              (AUCUNE TAXE) PLUTOT QUE REJETEE.
005100      *  14/11/11   FTN     I1142     CORRECTION MAJEURE : UNE BORNE DE
005200      *                              FIN DE VALIDITE A ZERO (CODE SANS
005300      *                              DATE D'EXPIRATION) EMPECHAIT LE
005400      *                              CODE DE S'APPLIQUER, CAR LA DATE
005500      *                              DE FIN DE LIGNE N'EST JAMAIS
005600      *                              INFERIEURE A ZERO. LA MAJORITE
005700      *                              DES CODES "PERMANENTS" TOMBAIENT
005800      *                              AINSI EN ERREUR SILENCIEUSE.
005900      *  14/05/12   FTN     I1204     RELECTURE PUPITRE CONJOINTE AVEC
006000      *                              EFIRATB8 : PARAGRAPHES ET ZONES DE
006100      *                              LIEN RENOMMES EN FRANCAIS (VOIR
006200      *                              JOURNAL EFIRATB8). AJOUT DU TEMOIN
006300      *                              77 W-TRACE-EN-COURS POUR LE SUIVI
006400      *                              EN PRODUCTION.
006500      *----------------------------------------------------------------*
006600       ENVIRONMENT DIVISION.
006700       CONFIGURATION SECTION.
006800       SPECIAL-NAMES.
006900           C01 IS TOP-OF-FORM.
007000      *----------------------------------------------------------------*
007100       DATA DIVISION.
007200       WORKING-STORAGE SECTION.
007300      *   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
007400       01  SLATVARS              PIC X(122)                 VALUE 'SLAT
007500      -    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
007600      -    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
007700      *
007800       01  VERSION PIC X(23) VALUE 'EFIRSLVD 05 DU 14/11/11'.
007900      *
008000      * COMPTEUR DE CONTROLE, INCREMENTE A CHAQUE APPEL, SERT AU
008100      * DEBUGGING QUAND LE SOUS-PROGRAMME EST TRACE EN PRODUCTION
008200       01  W-NB-APPELS        PIC S9(7) COMP.
008300      *
008400      * TEMOIN DE TRACE POSE PAR LE CEP QUAND LE SOUS-PROGRAMME EST
008500      * SUIVI EN PRODUCTION ; 'O' = TRACER LES APPELS, 'N' = SILENCE
008600       77  W-TRACE-EN-COURS   PIC X      VALUE 'N'.
008700      *
008800      * ZONE DE TRAVAIL DATE DE FIN DE LA LIGNE DE FACTURE, VUE
008900      * ECLATEE POUR LA COMPARAISON AUX BORNES DU CODE DE TAXATION
009000       01  W-DATE-FIN.
009100           03  W-DATE-FIN-AAAA    PIC 9(4).
009200           03  W-DATE-FIN-MM      PIC 9(2).
009300           03  W-DATE-FIN-JJ      PIC 9(2).
009400       01  W-DATE-FIN-REDEF REDEFINES W-DATE-FIN.
009500           03  W-DATE-FIN-NUM     PIC 9(8).
009600      *
009700      * VUE SIECLE/ANNEE DE LA MEME DATE, CONSERVEE DEPUIS LE CHANTIER
009800      * AN 2000 (I9803) POUR LES CONTROLES DE BORNE SUR LE SEUL SIECLE
009900      * QUAND LA DATE DE FIN TOMBE SUR UN CHANGEMENT DE SIECLE
010000       01  W-DATE-FIN-SIECLE-REDEF REDEFINES W-DATE-FIN.
010100           03  W-DATE-FIN-SIECLE  PIC 9(2).
010200           03  W-DATE-FIN-AANN    PIC 9(2).
010300           03  FILLER             PIC X(4).
010400      *
010500      * INDICATEUR DE RESULTAT INTERMEDIAIRE (AVANT RECOPIE VERS
010600      * APPLIQUE)
010700       01  W-IND-APPLIQUE     PIC X      VALUE 'N'.
010800           88  W-APPLIQUE              VALUE 'O'.
010900           88  W-NE-S-APPLIQUE-PAS     VALUE 'N'.
011000      *
011100      *----------------------------------------------------------------*
011200       LINKAGE SECTION.
011300      *----------------------------------------------------------------*
011400      *     LIGNE DE FACTURE ET CODE DE TAXATION CANDIDAT
011500           COPY XINVITM.
011600           COPY XTCDENT.
011700      *     POLITIQUE DE RESOLUTION EN VIGUEUR ('ENDDATE' / 'NULL')
011800       01  POLITIQUE  PIC X(8).
011900      *     INDICATEUR REND : 'O' = LE CODE S'APPLIQUE, 'N' = SINON
012000       01  APPLIQUE         PIC X.
012100           88  CODE-APPLIQUE         VALUE 'O'.
012200      *
012300      * -------------------------------------------------------------*
012400       PROCEDURE DIVISION USING INVITM TCDENT POLITIQUE
012500                APPLIQUE.
012600      *--------------------------------------------------------------*
012700      *
012800       APPEL-RESOUDRE.
012900      *---------------------------------------
013000           ADD 1 TO W-NB-APPELS
013100           MOVE 'N' TO APPLIQUE
013200           MOVE 'N' TO W-IND-APPLIQUE
013300      *
013400           EVALUATE POLITIQUE
013500             WHEN 'ENDDATE'
013600                  PERFORM APPEL-PAR-DATES-I THRU APPEL-PAR-DATES-F
013700             WHEN 'NULL'
013800                  PERFORM APPEL-NUL-I THRU APPEL-NUL-F
013900             WHEN OTHER
014000      * POLITIQUE BLANCHE OU INCONNUE = TRAITEE COMME 'NULL'
014100                  PERFORM APPEL-NUL-I THRU APPEL-NUL-F
014200           END-EVALUATE
014300      *
014400           MOVE W-IND-APPLIQUE TO APPLIQUE
014500           GOBACK
014600           .
014700      *
014800      * ----------------------------------------------------------
014900      * POLITIQUE 'ENDDATE' : LE CODE S'APPLIQUE SI LA DATE DE FIN
015000      * DE LA LIGNE EST DANS LA PLAGE [DEBUT,FIN[ DU CODE ET SI LE
015100      * PAYS DU CODE EST BLANC OU EGAL AU PAYS DU COMPTE CLIENT.
015200      * UNE BORNE DE FIN A ZERO EST UNE BORNE OUVERTE (CODE SANS
015300      * DATE D'EXPIRATION) ET NE DOIT JAMAIS ELIMINER LE CODE (I1142).
015400      * ----------------------------------------------------------
015500       APPEL-PAR-DATES-I.
015600      *---------------------------------------
015700           MOVE II-END-DATE TO W-DATE-FIN-NUM
015800      *
015900           IF W-DATE-FIN-NUM NOT < TC-START-DATE
016000              AND (TC-STOP-DATE = ZERO
016100                   OR W-DATE-FIN-NUM < TC-STOP-DATE)
016200                 IF TC-COUNTRY = SPACES
016300                    OR TC-COUNTRY = II-ACCT-COUNTRY
016400                    MOVE 'O' TO W-IND-APPLIQUE
016500                 END-IF
016600           END-IF
016700           .
016800       APPEL-PAR-DATES-F.
016900      *---------------------------------------
017000           EXIT.
017100      *
017200      * ----------------------------------------------------------
017300      * POLITIQUE 'NULL' : AUCUN CODE NE S'APPLIQUE JAMAIS. LA
017400      * LIGNE DE FACTURE RESTE NON TAXEE.
017500      * ----------------------------------------------------------
017600       APPEL-NUL-I.
017700      *---------------------------------------
017800           MOVE 'N' TO W-IND-APPLIQUE
017900           .
018000       APPEL-NUL-F.
018100      *---------------------------------------
018200           EXIT.
018300      *
018400       END PROGRAM EFIRSLVD.
