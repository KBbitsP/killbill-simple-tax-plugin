000100      *****************************************************************
000200      *    COPY XINVITM                                              *
000300      *    -------------                                             *
000400      *    LAYOUT D'UNE LIGNE DE FACTURE NON TAXEE (FICHIER INVITEMS)*
000500      *    FICHIER TRIE EN ENTREE SUR NUMERO DE FACTURE PUIS NUMERO  *
000600      *    DE LIGNE.  LONGUEUR ENREGISTREMENT DISQUE : 51 CARACTERES.*
000700      *****************************************************************
000800      *
000900       01  INVITM.
001000           03  II-INVOICE-ID       PIC 9(8)         VALUE ZEROS.
001100      *        NUMERO DE FACTURE (CLE DE TRI PRINCIPALE)
001200           03  II-ITEM-ID          PIC 9(4)         VALUE ZEROS.
001300      *        NUMERO DE LIGNE DANS LA FACTURE (CLE DE TRI SECONDAIRE)
001400           03  II-PRODUCT          PIC X(20)        VALUE SPACES.
001500      *        PRODUIT VENDU, SERT A LA RECHERCHE DES CODES DE TAXE
001600           03  II-ACCT-COUNTRY     PIC X(2)         VALUE SPACES.
001700      *        PAYS DE TAXATION DU COMPTE CLIENT (ISO-3166)
001800           03  II-END-DATE         PIC 9(8)         VALUE ZEROS.
001900      *        DATE DE FIN DE PERIODE DE SERVICE, AAAAMMJJ
002000           03  II-AMOUNT           PIC S9(7)V9(2)   VALUE ZEROS.
002100      *        MONTANT HORS TAXE DE LA LIGNE DE FACTURE
