000100      *****************************************************************
000200      *    COPY XTCDENT                                              *
000300      *    -------------                                             *
000400      *    LAYOUT D'UN CODE DE TAXATION (FICHIER TAXCODES).          *
000500      *    UN CODE DE TAXATION DEFINIT UN TAUX, UNE PLAGE DE DATES   *
000600      *    DE VALIDITE ET UNE RESTRICTION DE PAYS EVENTUELLE.        *
000700      *    LONGUEUR ENREGISTREMENT DISQUE : 57 CARACTERES.           *
000800      *    UTILISE EN TABLE (COPY XTCDTAB) PAR LE PROGRAMME EFIRATB8 *
000900      *    ET PASSE PAR LIEN AU SOUS-PROGRAMME EFIRSLVD.             *
001000      *****************************************************************
001100      *
001200       01  TCDENT.
001300           03  TC-NAME             PIC X(10)       VALUE SPACES.
001400      *        NOM DU CODE DE TAXATION (EX. TAXA, VAT20)
001500           03  TC-RATE             PIC S9(1)V9(5)   VALUE ZEROS.
001600      *        TAUX SOUS FORME DE FRACTION (0,20000 = 20 POUR CENT)
001700           03  TC-DESCRIPTION      PIC X(20)        VALUE SPACES.
001800      *        LIBELLE IMPRIME SUR LA LIGNE DE TAXE
001900           03  TC-START-DATE       PIC 9(8)         VALUE ZEROS.
002000      *        PREMIERE DATE DE VALIDITE (INCLUSE), AAAAMMJJ
002100           03  TC-STOP-DATE        PIC 9(8)         VALUE ZEROS.
002200      *        DATE DE FIN DE VALIDITE (EXCLUE), AAAAMMJJ
002300           03  TC-COUNTRY          PIC X(2)         VALUE SPACES.
002400      *        PAYS DE RESTRICTION ISO-3166, BLANC = TOUS PAYS
002500           03  FILLER              PIC X(3)         VALUE SPACES.
002600      *        RESERVE POUR EXTENSION FUTURE DU CODE DE TAXATION
002700      *
002800      *    VUE ECLATEE DES DATES DE VALIDITE (SIECLE/ANNEE/MOIS/JOUR)
002900      *    UTILISEE PAR LE RESOLVEUR POUR LES COMPARAISONS DE BORNES.
003000       01  TCDENT-DATES REDEFINES TCDENT.
003100           03  FILLER              PIC X(10).
003200           03  FILLER              PIC X(6).
003300           03  FILLER              PIC X(20).
003400           03  TCD-DEB-AAAA        PIC 9(4).
003500           03  TCD-DEB-MM          PIC 9(2).
003600           03  TCD-DEB-JJ          PIC 9(2).
003700           03  TCD-FIN-AAAA        PIC 9(4).
003800           03  TCD-FIN-MM          PIC 9(2).
003900           03  TCD-FIN-JJ          PIC 9(2).
004000           03  FILLER              PIC X(5).
